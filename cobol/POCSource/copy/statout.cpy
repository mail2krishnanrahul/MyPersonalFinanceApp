000100****************************************************************
000200*  COPYBOOK:  STATOUT
000300*  DESCRIPTIVE NAME = TRANSACTION STATUS CLASSIFICATION OUTPUT
000400*
000500*  USED BY:  TRNCLS1  (COPY STATOUT.)
000600*
000700*  ONE RECORD WRITTEN TO STATUS-OUT-FILE PER TRANSACTION READ
000800*  FROM TRANSACTION-FILE, SAME ORDER AS INPUT.  OUT-STATUS IS
000900*  THE DISPLAY STATUS DERIVED BY TRNCLS1 (OR THE STORED
001000*  TRN-STATUS PASSED THROUGH UNCHANGED WHEN ALREADY SET).
001100*
001200*  CHANGE LOG
001300*  ----------
001400*  11/03/91  RJK   CR-1140   INITIAL LAYOUT.                      RJK9111
001500*  08/14/03  LAO   CR-3312   ADDED OUT-CATEGORY-R BREAKOUT        LAO0308
001600*                            FOR THE DOWNSTREAM EXTRACT SORT.
001700****************************************************************
001800 01  TRANSACTION-STATUS-OUT-RECORD.
001900     05  OUT-TRN-ID                  PIC X(36).
002000     05  OUT-AMOUNT                  PIC S9(13)V99 COMP-3.
002100     05  OUT-CATEGORY                PIC X(30).
002200     05  OUT-CATEGORY-R REDEFINES OUT-CATEGORY.
002300         10  OUT-CATEGORY-INITIAL    PIC X(01).
002400         10  OUT-CATEGORY-REST       PIC X(29).
002500     05  OUT-STATUS                  PIC X(10).
002600         88  OUT-STATUS-CLEANED      VALUE "Cleaned".
002700         88  OUT-STATUS-FLAGGED      VALUE "Flagged".
002800         88  OUT-STATUS-RAW          VALUE "Raw".
002900     05  FILLER                      PIC X(04).
003000

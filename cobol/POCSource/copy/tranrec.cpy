000100****************************************************************
000200*  COPYBOOK:  TRANREC
000300*  DESCRIPTIVE NAME = LEDGER TRANSACTION RECORD LAYOUT
000400*
000500*  USED BY:  TRNCLS1, BURNRPT  (COPY TRANREC.)
000600*
000700*  ONE RECORD PER TRANSACTION POSTED TO A CONSUMER ACCOUNT.
000800*  RECORD IS FIXED-LENGTH, 334 BYTES, TRN-AMOUNT PACKED (COMP-3).
000900*  NO KEY - TRANSACTION-FILE IS READ SEQUENTIALLY IN THE ORDER
001000*  PRESENTED BY THE UPSTREAM EXTRACT JOB.
001100*
001200*  CHANGE LOG
001300*  ----------
001400*  04/12/89  TDW   ------    INITIAL LAYOUT.                      TDW8904
001500*  11/03/91  RJK   CR-1140   ADDED CLEAN-DESC/CATEGORY            RJK9111
001600*                            FIELDS FOR CATEGORIZATION.
001700*  09/30/98  LAO   Y2K-041   EXPANDED TRN-DATE TO CCYYMMDD        LAO9809
001800*                            (8) FOR YEAR 2000 COMPLIANCE.
001900*  01/08/99  LAO   Y2K-041   Y2K CERTIFICATION SIGN-OFF.          LAO9901
002000****************************************************************
002100 01  TRN-RECORD.
002200     05  TRN-ID                      PIC X(36).
002300     05  TRN-ACCOUNT-ID              PIC X(36).
002400     05  TRN-RAW-DESC                PIC X(100).
002500     05  TRN-CLEAN-DESC              PIC X(100).
002600     05  TRN-CATEGORY                PIC X(30).
002700     05  TRN-AMOUNT                  PIC S9(13)V99 COMP-3.
002800     05  TRN-DATE                    PIC 9(08).
002900     05  TRN-DATE-R REDEFINES TRN-DATE.
003000         10  TRN-DATE-CCYY           PIC 9(04).
003100         10  TRN-DATE-MM             PIC 9(02).
003200         10  TRN-DATE-DD             PIC 9(02).
003300     05  TRN-TIME                    PIC 9(06).
003400     05  TRN-TIME-R REDEFINES TRN-TIME.
003500         10  TRN-TIME-HH             PIC 9(02).
003600         10  TRN-TIME-MI             PIC 9(02).
003700         10  TRN-TIME-SS             PIC 9(02).
003800     05  TRN-STATUS                  PIC X(10).
003900         88  TRN-STATUS-BLANK        VALUE SPACES.
004000         88  TRN-STATUS-PENDING      VALUE "PENDING".
004100         88  TRN-STATUS-REVIEWED     VALUE "REVIEWED".
004200         88  TRN-STATUS-COMPLETED    VALUE "COMPLETED".
004300     05  FILLER                      PIC X(06).
004400

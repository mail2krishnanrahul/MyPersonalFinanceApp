000100****************************************************************
000200*  COPYBOOK:  ACCTREC
000300*  DESCRIPTIVE NAME = CONSUMER ACCOUNT MASTER RECORD LAYOUT
000400*
000500*  USED BY:  TRNCLS1, BURNRPT  (COPY ACCTREC.)
000600*
000700*  ONE RECORD PER CONSUMER ACCOUNT.  REFERENCE-ONLY IN THE
000800*  ANALYTICS SUITE - USED SOLELY TO CONFIRM THE ACCOUNT ID
000900*  SUPPLIED ON THE RUN PARAMETER CARD IS ON FILE BEFORE THE
001000*  ACCOUNT'S TRANSACTION LEDGER IS PROCESSED.  NO KEY - READ
001100*  SEQUENTIALLY.
001200*
001300*  CHANGE LOG
001400*  ----------
001500*  04/12/89  TDW   ------    INITIAL LAYOUT.                      TDW8904
001600*  06/19/93  RJK   CR-1618   ACCT-NAME WIDENED 24 TO 40.          RJK9306
001700*  09/30/98  LAO   Y2K-041   NO DATE FIELDS ON THIS RECORD -      LAO9809
001800*                            REVIEWED, NO CHANGE REQUIRED.
001900****************************************************************
002000 01  ACCT-RECORD.
002100     05  ACCT-ID                     PIC X(36).
002200     05  ACCT-USER-ID                PIC X(36).
002300     05  ACCT-NAME                   PIC X(40).
002400     05  ACCT-BALANCE                PIC S9(13)V9999 COMP-3.
002500     05  FILLER                      PIC X(04).
002600

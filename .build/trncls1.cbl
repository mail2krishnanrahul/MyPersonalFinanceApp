000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRNCLS1.
000400 AUTHOR. T. WEATHERS.
000500 INSTALLATION. PERSONAL FINANCE SYSTEMS GROUP.
000600 DATE-WRITTEN. 04/12/89.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - CUSTOMER FINANCIAL DATA.
000900*
001000*   TRNCLS1 - LEDGER TRANSACTION STATUS CLASSIFICATION PASS
001100*
001200*   FOR THE ACCOUNT NAMED ON THE RUN PARAMETER CARD, READS EVERY
001300*   RECORD ON THE TRANSACTION LEDGER AND DERIVES A DISPLAY STATUS
001400*   OF Cleaned, Flagged, OR Raw FOR EACH ONE, BASED ON WHETHER THE
001500*   ITEM HAS A CLEAN DESCRIPTION AND/OR A SPENDING CATEGORY.  A
001600*   TRANSACTION THAT ALREADY CARRIES A STORED STATUS (PENDING,
001700*   REVIEWED, COMPLETED) PASSES THROUGH UNCHANGED.  ONE OUTPUT
001800*   RECORD IS WRITTEN PER INPUT RECORD, SAME ORDER AS READ.  THIS
001900*   IS A READ-ONLY PASS - NO TRANSACTION DATA IS EVER UPDATED.
002000*
002100*   RUN UNDER JCL AS A SINGLE-STEP JOB - TRANFILE/ACCTFILE ARE
002200*   DD-NAMED INPUT DATASETS, STATOUT IS THE DD-NAMED OUTPUT
002300*   EXTRACT, AND THE ONE-CARD RUN PARAMETER COMES IN ON SYSIN.
002400*   NO CHECKPOINT/RESTART LOGIC IS PROVIDED - A FAILED RUN IS
002500*   RE-SUBMITTED FROM THE TOP AFTER THE CAUSE IS FIXED.
002600*
002700*   CHANGE LOG
002800*   ----------
002900*   04/12/89  TDW   ------    INITIAL VERSION.  REPLACES THE      TDW8904
003000*                             MANUAL DESK REVIEW OF UNCATEGORIZED
003100*                             ITEMS OVER $1,000.
003200*                             (SEE 300-DERIVE-STATUS - THE $1,000
003300*                             THRESHOLD ITSELF NEVER CHANGED, ONLY
003400*                             WHO/WHAT CHECKS IT.)
003500*   11/03/91  RJK   CR-1140   ADDED THE CLEAN-DESC/CATEGORY       RJK9111
003600*                             "CLEANED" STATUS - PRIOR VERSION
003700*                             ONLY DISTINGUISHED FLAGGED FROM RAW.
003800*                             CLEANED TAKES PRIORITY OVER FLAGGED
003900*                             IN THE EVALUATE - SEE 300-.
004000*   06/19/93  RJK   CR-1618   ACCOUNT-SCOPE CHECK NOW REJECTS THE RJK9306
004100*                             RUN OUTRIGHT INSTEAD OF DEFAULTING
004200*                             TO THE FIRST ACCOUNT ON FILE.  A BAD
004300*                             PARM CARD USED TO SILENTLY CLASSIFY
004400*                             THE WRONG CUSTOMER'S LEDGER.
004500*   09/30/98  LAO   Y2K-041   TRN-DATE Y2K EXPANSION - SEE        LAO9809
004600*                             COPYBOOK TRANREC.  NO LOGIC IN THIS
004700*                             PROGRAM DEPENDED ON THE OLD WIDTH -
004800*                             TRN-DATE IS CARRIED THROUGH BUT
004900*                             NEVER COMPARED OR ARITHMETIC'D HERE.
005000*   01/08/99  LAO   Y2K-041   Y2K CERTIFICATION SIGN-OFF.         LAO9901
005100*                             AUDIT FOUND NO FURTHER 2-DIGIT-YEAR
005200*                             EXPOSURE IN THIS PROGRAM.
005300*   08/14/03  LAO   CR-3312   ADDED THE OPTIONAL CATEGORY FILTER  LAO0308
005400*                             (250-CATEGORY-FILTER-CHECK) FOR THE
005500*                             DOWNSTREAM EXTRACT SORT REQUEST.
005600*                             SKIPPED RECORDS COUNT SEPARATELY
005700*                             FROM WRITTEN RECORDS - SEE 900-.
005800*   02/02/09  DMS   CR-4477   ADDED RUN-TOTALS DISPLAY AT         DMS0902
005900*                             900-CLOSE-FILES FOR OPERATIONS.
006000*                             READ/WRITTEN/SKIPPED COUNTS NOW ON
006100*                             THE JOB LOG FOR EVERY RUN.
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600*    STANDARD SHOP TARGET - SAME SOURCE-COMPUTER/OBJECT-COMPUTER
006700*    PAIR AS EVERY OTHER BATCH PROGRAM IN THIS LIBRARY.
006800 SOURCE-COMPUTER. IBM-370.
006900 OBJECT-COMPUTER. IBM-370.
007000 SPECIAL-NAMES.
007100*    C01 IS THE CARRIAGE-CONTROL CHANNEL FOR PAGE-EJECT ON ANY
007200*    PRINTED OUTPUT THIS PROGRAM MIGHT LATER GROW (NONE TODAY -
007300*    STATUS-OUT-FILE IS A PLAIN EXTRACT, NOT A REPORT).
007400     C01 IS TOP-OF-FORM
007500*    CLASS TEST USED BY 250-CATEGORY-FILTER-CHECK'S HAND-ROLLED
007600*    CASE FOLD.
007700     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
007800*    UPSI-0 (READ FROM THE JOB'S PARM/UPSI CARD) DRIVES THE
007900*    OPTIONAL PARAGRAPH-ENTRY TRACE DISPLAYS BELOW.
008000     UPSI-0 ON STATUS IS TRACE-MODE-ON
008100            OFF STATUS IS TRACE-MODE-OFF.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500
008600*    INPUT LEDGER - THE FULL TRANSACTION HISTORY, ONE ACCOUNT'S
008700*    WORTH PER RUN (THE ACCOUNT-SCOPE CHECK IN 100- FILTERS THIS
008800*    DOWN LOGICALLY; THE FILE ITSELF IS NOT PRE-SPLIT BY ACCOUNT).
008900     SELECT TRANSACTION-FILE
009000            ASSIGN       TO TRANFILE
009100            ORGANIZATION IS SEQUENTIAL
009200            ACCESS MODE  IS SEQUENTIAL
009300            FILE STATUS  IS WS-TRANFILE-STATUS.
009400
009500*    REFERENCE-ONLY MASTER - READ JUST FAR ENOUGH TO CONFIRM THE
009600*    RUN-PARAMETER ACCOUNT ID EXISTS.  NEVER WRITTEN.
009700     SELECT ACCOUNT-FILE
009800            ASSIGN       TO ACCTFILE
009900            ORGANIZATION IS SEQUENTIAL
010000            ACCESS MODE  IS SEQUENTIAL
010100            FILE STATUS  IS WS-ACCTFILE-STATUS.
010200
010300*    OUTPUT EXTRACT - ONE RECORD PER TRANSACTION READ, CARRYING
010400*    THE DERIVED DISPLAY STATUS DOWNSTREAM TO THE EXTRACT SORT.
010500     SELECT STATUS-OUT-FILE
010600            ASSIGN       TO STATOUT
010700            ORGANIZATION IS SEQUENTIAL
010800            FILE STATUS  IS WS-STATOUT-STATUS.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200
011300*    340-BYTE FIXED LEDGER RECORD - LAYOUT IS IN COPYBOOK TRANREC
011400*    (SHARED WITH BURNRPT SO BOTH PROGRAMS AGREE ON THE FIELD
011500*    WIDTHS WITHOUT MAINTAINING TWO COPIES).  TRANREC CARRIES ITS
011600*    OWN REDEFINES OF TRN-DATE (CCYY/MM/DD BREAKOUT) AND
011700*    TRN-STATUS (THE TRN-STATUS-BLANK 88 USED BELOW IN
011800*    300-DERIVE-STATUS) - NEITHER IS RESTATED HERE.
011900 FD  TRANSACTION-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 340 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS TRN-RECORD.
012500 COPY TRANREC.
012600
012700*    ONE ROW PER ACCOUNT - SEE COPYBOOK ACCTREC.  ACCT-ID IS THE
012800*    ONLY FIELD THIS PROGRAM TOUCHES; THE REST OF THE ACCOUNT
012900*    MASTER (OWNER NAME, OPEN DATE, ETC.) IS CARRIED IN THE
013000*    COPYBOOK FOR THE OTHER PROGRAMS THAT SHARE IT BUT IS NEVER
013100*    REFERENCED HERE.
013200 FD  ACCOUNT-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS ACCT-RECORD.
013700 COPY ACCTREC.
013800
013900*    OUTPUT LAYOUT IN COPYBOOK STATOUT - TRN-ID/TRN-AMOUNT/
014000*    TRN-CATEGORY CARRIED THROUGH PLUS THE DERIVED OUT-STATUS.
014100*    THE EXTRACT SORT REQUEST ADDED UNDER CR-3312 READS THIS
014200*    FILE DOWNSTREAM OF THIS PROGRAM - ITS LAYOUT CANNOT CHANGE
014300*    WITHOUT COORDINATING WITH THAT SORT'S SORT-CARDS.
014400 FD  STATUS-OUT-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS TRANSACTION-STATUS-OUT-RECORD.
014900 COPY STATOUT.
015000
015100 WORKING-STORAGE SECTION.
015200*----------------------------------------------------------------
015300*    FILE STATUS CODES - ONE PER SELECT, TESTED AGAINST THE
015400*    88-LEVEL "-OK" CONDITION RIGHT AFTER EVERY OPEN/READ/WRITE.
015500*    KEPT AS STAND-ALONE 77s, NOT A GROUP, SINCE NOTHING EVER
015600*    MOVES OR REFERENCES THEM AS A UNIT.
015700*----------------------------------------------------------------
015800*    "00" IS THE ONLY SUCCESS CODE THIS PROGRAM ACCEPTS - ANY
015900*    OTHER VALUE ROUTES STRAIGHT TO 1000-ERROR-RTN FROM 700-.
016000 77  WS-TRANFILE-STATUS              PIC X(02) VALUE SPACES.
016100     88  TRANFILE-OK                 VALUE "00".
016200 77  WS-ACCTFILE-STATUS              PIC X(02) VALUE SPACES.
016300     88  ACCTFILE-OK                 VALUE "00".
016400 77  WS-STATOUT-STATUS               PIC X(02) VALUE SPACES.
016500     88  STATOUT-OK                  VALUE "00".
016600
016700*----------------------------------------------------------------
016800*    FOUND/EOF SWITCHES - EACH DRIVES EXACTLY ONE PERFORM ...
016900*    UNTIL TEST BELOW.  WS-SKIP-RECORD-SW IS SET AND RESET INSIDE
017000*    250-CATEGORY-FILTER-CHECK ONLY; IT NEVER SURVIVES PAST THE
017100*    RECORD THAT SET IT.
017200*----------------------------------------------------------------
017300*    SET WHEN 210-READ-TRANSACTION HITS THE LAST LEDGER ROW.
017400 77  WS-TRAN-EOF-SW                  PIC X(01) VALUE "N".
017500     88  TRN-EOF                     VALUE "Y".
017600*    SET WHEN 110-READ-ACCOUNT EXHAUSTS ACCOUNT-FILE WITHOUT
017700*    EVER MATCHING PARM-ACCT-ID.
017800 77  WS-ACCT-EOF-SW                  PIC X(01) VALUE "N".
017900     88  ACCT-EOF                    VALUE "Y".
018000*    SET THE MOMENT 110-READ-ACCOUNT FINDS THE RUN'S ACCOUNT -
018100*    STOPS THE ACCOUNT-FILE SEARCH EARLY.
018200 77  WS-ACCOUNT-FOUND-SW             PIC X(01) VALUE "N".
018300     88  ACCOUNT-FOUND               VALUE "Y".
018400 77  WS-SKIP-RECORD-SW               PIC X(01) VALUE "N".
018500     88  SKIP-RECORD                 VALUE "Y".
018600*    "Cleaned" REQUIRES BOTH HAS-CLEANED AND HAS-CATEGORY ON -
018700*    NEITHER ALONE IS ENOUGH.
018800 77  WS-HAS-CLEANED-SW               PIC X(01) VALUE "N".
018900     88  HAS-CLEANED                 VALUE "Y".
019000 77  WS-HAS-CATEGORY-SW              PIC X(01) VALUE "N".
019100     88  HAS-CATEGORY                VALUE "Y".
019200
019300*----------------------------------------------------------------
019400*    RUN CONTROL TOTALS - ALL COUNTERS CARRIED IN BINARY (COMP)
019500*    SO 900-CLOSE-FILES CAN DISPLAY THEM ON THE JOB LOG WITHOUT
019600*    A REDEFINE - CR-4477 BELOW.
019700*----------------------------------------------------------------
019800 77  WS-RECS-READ-CNT                PIC S9(09) COMP VALUE 0.
019900 77  WS-RECS-WRITTEN-CNT             PIC S9(09) COMP VALUE 0.
020000 77  WS-RECS-SKIPPED-CNT             PIC S9(09) COMP VALUE 0.
020100
020200*----------------------------------------------------------------
020300*    SCRATCH/WORK FIELDS - ONE-OFF SCALARS, NOT A RECORD, SO
020400*    THEY FOLLOW THE SHOP'S 77-LEVEL HABIT RATHER THAN BEING
020500*    HUNG OFF A GROUP.  NONE OF THESE ARE INITIALIZED BY AN
020600*    INITIALIZE STATEMENT ANYWHERE IN THE PROCEDURE DIVISION -
020700*    EACH ONE IS FULLY OVERWRITTEN BEFORE IT IS EVER READ, SO
020800*    THE VALUE CLAUSE BELOW ONLY MATTERS AT PROGRAM LOAD TIME.
020900*----------------------------------------------------------------
021000*    WS-ABS-AMOUNT HOLDS THE UNSIGNED VALUE OF TRN-AMOUNT WHEN
021100*    THE SIGN TEST IN 300-DERIVE-STATUS NEEDS THE MAGNITUDE ONLY
021200*    (E.G. THE OVER-$1,000 FLAG CHECK) - NO INTRINSIC FUNCTION
021300*    ABS() IS AVAILABLE ON THIS COMPILER, SO THE SIGN IS FLIPPED
021400*    BY HAND WITH COMPUTE ... * -1.
021500 77  WS-ABS-AMOUNT                   PIC S9(13)V99 COMP-3 VALUE 0.
021600*    WS-PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH SO THE
021700*    ABEND DUMP IN 1000-ERROR-RTN CAN NAME WHERE THE RUN DIED.
021800 77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.
021900*    WS-CATEGORY-UPPER/WS-FILTER-UPPER HOLD THE CASE-FOLDED
022000*    COPIES OF TRN-CATEGORY AND THE RUN-PARAMETER FILTER USED BY
022100*    250-CATEGORY-FILTER-CHECK - CR-3312 BELOW.
022200 77  WS-CATEGORY-UPPER               PIC X(30) VALUE SPACES.
022300 77  WS-FILTER-UPPER                 PIC X(30) VALUE SPACES.
022400 77  WS-ABEND-REASON                 PIC X(50) VALUE SPACES.
022500
022600*----------------------------------------------------------------
022700*    ONE-CARD RUN PARAMETER RECORD - NAMES THE ACCOUNT WHOSE
022800*    LEDGER THIS PASS CLASSIFIES, PLUS THE OPTIONAL CATEGORY
022900*    FILTER ADDED UNDER CR-3312.  A BLANK FILTER MEANS "ALL
023000*    CATEGORIES" - SEE 250-CATEGORY-FILTER-CHECK.
023100*----------------------------------------------------------------
023200 01  PARM-RECORD.
023300*        PARM-ACCT-ID IS A UUID STORED AS TEXT, MATCHING
023400*        TRN-ACCOUNT-ID/ACCT-ID IN THE RECORD LAYOUTS - NO
023500*        NUMERIC ACCOUNT-NUMBER CONVERSION IS DONE ANYWHERE.
023600     05  PARM-ACCT-ID                PIC X(36).
023700*        BLANK MEANS "NO FILTER" - SEE 250-CATEGORY-FILTER-CHECK.
023800     05  PARM-CATEGORY-FILTER        PIC X(30).
023900*        RESERVED - PADS THE PARM CARD OUT TO 70 BYTES SO A
024000*        FUTURE THIRD PARAMETER CAN BE ADDED WITHOUT RESIZING
024100*        THE JCL SYSIN DD.
024200     05  FILLER                      PIC X(04) VALUE SPACES.
024300
024400 LINKAGE SECTION.
024500
024600*----------------------------------------------------------------
024700*    PROCESSING NOTES - PARAGRAPH-NUMBERING CONVENTION
024800*    ------------------------------------------------
024900*    000 IS THE MAIN LINE.  100/110 VALIDATE THE ACCOUNT SCOPE.
025000*    200/210/250 ARE THE PER-TRANSACTION LOOP AND ITS FILTER.
025100*    300/400 DERIVE AND WRITE THE STATUS.  700/900 ARE FILE OPEN
025200*    AND CLOSE.  1000 IS THE SOLE ERROR EXIT - EVERY ABEND PATH
025300*    IN THIS PROGRAM GOES THROUGH GO TO 1000-ERROR-RTN RATHER
025400*    THAN STOP RUN, SO WS-ABEND-REASON IS ALWAYS SET BEFORE THE
025500*    JOB DIES AND THE OPERATOR SEES WHY ON THE CONSOLE.
025600*----------------------------------------------------------------
025700 PROCEDURE DIVISION.
025800
025900 000-MAIN-LOGIC.
026000*    OVERALL SHAPE: OPEN, FIND THE ONE ACCOUNT THIS RUN COVERS,
026100*    THEN READ-AHEAD/PROCESS EVERY TRANSACTION ON THE LEDGER
026200*    (NO SORT PASS - THE CLASSIFICATION IN 300-DERIVE-STATUS IS
026300*    PER-RECORD AND DOES NOT CARE WHAT ORDER RECORDS ARRIVE IN).
026400*    THE STARTUP DISPLAY GOES TO THE JOB LOG SO OPERATIONS CAN
026500*    CONFIRM THE STEP ACTUALLY BEGAN EXECUTING BEFORE LOOKING
026600*    FOR AN ABEND FARTHER DOWN THE LISTING.
026700     DISPLAY "TRNCLS1 - LEDGER STATUS CLASSIFICATION STARTING".
026800*    WS-PARA-NAME IS SET HERE AND AT THE TOP OF EVERY OTHER
026900*    PARAGRAPH BELOW SO 1000-ERROR-RTN CAN NAME THE LAST
027000*    PARAGRAPH ENTERED WHEN IT WRITES THE ABEND DUMP LINE.
027100     MOVE "000-MAIN-LOGIC" TO WS-PARA-NAME.
027200     PERFORM 700-OPEN-FILES THRU 700-EXIT.
027300     PERFORM 100-VALIDATE-ACCOUNT-SCOPE THRU 100-EXIT.
027400*    CR-1618 - AN UNKNOWN ACCOUNT ID ON THE PARM CARD IS AN
027500*    ABEND, NOT A WARNING; THIS RUN NEVER FALLS BACK TO SOME
027600*    OTHER ACCOUNT'S LEDGER.
027700     IF NOT ACCOUNT-FOUND
027800         MOVE "ACCOUNT NOT FOUND ON ACCOUNT-FILE"
027900                                  TO WS-ABEND-REASON
028000         GO TO 1000-ERROR-RTN
028100     END-IF.
028200
028300*    STANDARD READ-AHEAD LOOP - THE FIRST RECORD IS PRIMED HERE,
028400*    200-PROCESS-ONE-TRANSACTION READS EACH SUBSEQUENT RECORD AT
028500*    THE BOTTOM OF ITS OWN PARAGRAPH SO THE UNTIL TEST ALWAYS
028600*    SEES THE STATUS OF THE *NEXT* RECORD, NOT THE ONE JUST
028700*    PROCESSED.
028800     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.
028900     PERFORM 200-PROCESS-ONE-TRANSACTION THRU 200-EXIT
029000         UNTIL TRN-EOF.
029100
029200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
029300     GOBACK.
029400
029500 100-VALIDATE-ACCOUNT-SCOPE.
029600*    A BATCH RUN COVERS EXACTLY ONE ACCOUNT'S LEDGER - THE
029700*    ACCOUNT ID ARRIVES ON A ONE-CARD RUN PARAMETER RECORD.
029800     IF TRACE-MODE-ON
029900         DISPLAY "100-VALIDATE-ACCOUNT-SCOPE"
030000     END-IF.
030100     MOVE "100-VALIDATE-ACCOUNT-SCOPE" TO WS-PARA-NAME.
030200*    ACCEPT READS THE ONE-CARD PARAMETER RECORD FROM SYSIN, THE
030300*    SAME WAY EVERY OTHER PARAMETER-DRIVEN BATCH JOB IN THIS
030400*    SHOP TAKES ITS RUN CONTROLS - NO CALL/USING LINKAGE NEEDED
030500*    SINCE THIS IS A STAND-ALONE MAIN PROGRAM.
030600     ACCEPT PARM-RECORD.
030700     PERFORM 110-READ-ACCOUNT THRU 110-EXIT
030800         UNTIL ACCT-EOF OR ACCOUNT-FOUND.
030900 100-EXIT.
031000     EXIT.
031100
031200 110-READ-ACCOUNT.
031300*    ACCOUNT-FILE IS NOT SORTED BY ACCT-ID, SO THE SCOPE CHECK
031400*    IS A STRAIGHT SEQUENTIAL SEARCH RATHER THAN A KEYED READ -
031500*    THIS FILE IS SMALL (ONE ROW PER ACCOUNT), SO THE COST IS
031600*    NEGLIGIBLE NEXT TO THE TRANSACTION-FILE PASS BELOW.
031700*    AT END STOPS THE SEARCH BY SETTING WS-ACCT-EOF-SW - THE
031800*    CALLING PERFORM ... UNTIL IN 100- STOPS ON EITHER THAT
031900*    SWITCH OR ACCOUNT-FOUND, WHICHEVER COMES FIRST.
032000     READ ACCOUNT-FILE
032100         AT END
032200             MOVE "Y" TO WS-ACCT-EOF-SW
032300         NOT AT END
032400*            COMPARE ACCT-ID (NOT THE WHOLE RECORD) SINCE THAT
032500*            IS THE ONLY FIELD PARM-ACCT-ID NEEDS TO MATCH.
032600             IF ACCT-ID = PARM-ACCT-ID
032700                 MOVE "Y" TO WS-ACCOUNT-FOUND-SW
032800             END-IF
032900     END-READ.
033000 110-EXIT.
033100     EXIT.
033200
033300 200-PROCESS-ONE-TRANSACTION.
033400*    CR-3312 - THE CATEGORY FILTER, WHEN SUPPLIED, IS APPLIED
033500*    BEFORE STATUS DERIVATION SO A SKIPPED RECORD NEVER TOUCHES
033600*    THE STATUS-OUT FILE AND NEVER COUNTS AS "WRITTEN".
033700     MOVE "N" TO WS-SKIP-RECORD-SW.
033800     PERFORM 250-CATEGORY-FILTER-CHECK THRU 250-EXIT.
033900*    A SKIPPED RECORD NEVER REACHES 300-DERIVE-STATUS OR
034000*    400-WRITE-STATUS-OUT - IT SIMPLY DOES NOT APPEAR ON
034100*    STATUS-OUT-FILE AT ALL FOR THIS RUN.
034200     IF SKIP-RECORD
034300         ADD 1 TO WS-RECS-SKIPPED-CNT
034400     ELSE
034500         PERFORM 300-DERIVE-STATUS THRU 300-EXIT
034600         PERFORM 400-WRITE-STATUS-OUT THRU 400-EXIT
034700     END-IF.
034800*    READ THE NEXT RECORD BEFORE RETURNING SO THE PERFORM ...
034900*    UNTIL TRN-EOF TEST BACK IN 000-MAIN-LOGIC ALWAYS SEES THE
035000*    STATUS OF THE RECORD IT IS ABOUT TO PROCESS NEXT.
035100     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.
035200 200-EXIT.
035300     EXIT.
035400
035500 210-READ-TRANSACTION.
035600*    WS-RECS-READ-CNT COUNTS ONLY RECORDS ACTUALLY DELIVERED BY
035700*    THE READ, NOT THE END-OF-FILE ATTEMPT ITSELF, SO IT MATCHES
035800*    THE ROW COUNT ON THE TRANSACTION-FILE.
035900*    THIS PARAGRAPH IS PERFORMED FROM TWO PLACES - ONCE TO PRIME
036000*    THE READ-AHEAD LOOP IN 000-MAIN-LOGIC, AND AGAIN AT THE
036100*    BOTTOM OF EVERY PASS THROUGH 200-PROCESS-ONE-TRANSACTION.
036200     READ TRANSACTION-FILE
036300         AT END
036400             MOVE "Y" TO WS-TRAN-EOF-SW
036500         NOT AT END
036600             ADD 1 TO WS-RECS-READ-CNT
036700     END-READ.
036800 210-EXIT.
036900     EXIT.
037000
037100 250-CATEGORY-FILTER-CHECK.
037200*    OPTIONAL RECORD-SELECTION PREDICATE - CASE-INSENSITIVE EXACT
037300*    MATCH OF THE RUN'S CATEGORY FILTER AGAINST TRN-CATEGORY.  A
037400*    SPACES FILTER MEANS "NO FILTER SUPPLIED" - EVERY RECORD IS
037500*    KEPT.
037600*    THIS COMPILER HAS NO INTRINSIC FUNCTION UPPER-CASE, SO THE
037700*    CASE FOLD IS DONE BY HAND WITH INSPECT ... CONVERTING ON A
037800*    WORKING COPY OF EACH SIDE - TRN-CATEGORY AND PARM-RECORD
037900*    ARE NEVER THEMSELVES ALTERED.
038000     IF PARM-CATEGORY-FILTER = SPACES
038100         MOVE "N" TO WS-SKIP-RECORD-SW
038200     ELSE
038300         MOVE TRN-CATEGORY TO WS-CATEGORY-UPPER
038400         INSPECT WS-CATEGORY-UPPER CONVERTING
038500                 "abcdefghijklmnopqrstuvwxyz" TO
038600                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
038700         MOVE PARM-CATEGORY-FILTER TO WS-FILTER-UPPER
038800         INSPECT WS-FILTER-UPPER CONVERTING
038900                 "abcdefghijklmnopqrstuvwxyz" TO
039000                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039100*            EXACT MATCH ONLY - NO PARTIAL/SUBSTRING MATCHING.
039200         IF WS-CATEGORY-UPPER = WS-FILTER-UPPER
039300             MOVE "N" TO WS-SKIP-RECORD-SW
039400         ELSE
039500             MOVE "Y" TO WS-SKIP-RECORD-SW
039600         END-IF
039700     END-IF.
039800 250-EXIT.
039900     EXIT.
040000
040100 300-DERIVE-STATUS.
040200*    RULE: A STORED STATUS ALREADY ON THE RECORD (PENDING,
040300*    REVIEWED, COMPLETED) TAKES PRECEDENCE OVER ANYTHING WE
040400*    WOULD DERIVE BELOW - SEE CR-1140.
040500*    TRN-STATUS-BLANK IS AN 88-LEVEL DEFINED IN COPYBOOK TRANREC
040600*    AGAINST TRN-STATUS - TRUE ONLY WHEN THE LEDGER NEVER RECORDED
040700*    A REAL STATUS FOR THIS ITEM.
040800     IF NOT TRN-STATUS-BLANK
040900         MOVE TRN-STATUS TO OUT-STATUS
041000     ELSE
041100*            NEITHER SWITCH SURVIVES FROM THE PRIOR RECORD - BOTH
041200*            ARE RESET EVERY TIME THROUGH SINCE THIS PARAGRAPH IS
041300*            PERFORMED ONCE PER TRANSACTION.
041400         MOVE "N" TO WS-HAS-CLEANED-SW
041500         MOVE "N" TO WS-HAS-CATEGORY-SW
041600         IF TRN-CLEAN-DESC NOT = SPACES
041700             MOVE "Y" TO WS-HAS-CLEANED-SW
041800         END-IF
041900         IF TRN-CATEGORY NOT = SPACES
042000             MOVE "Y" TO WS-HAS-CATEGORY-SW
042100         END-IF
042200*            NO INTRINSIC FUNCTION ABS() ON THIS COMPILER - THE
042300*            SIGN IS FLIPPED BY HAND ONLY WHEN TRN-AMOUNT IS
042400*            ACTUALLY NEGATIVE; A POSITIVE AMOUNT IS MOVED
042500*            STRAIGHT ACROSS.
042600         IF TRN-AMOUNT < 0
042700             COMPUTE WS-ABS-AMOUNT = TRN-AMOUNT * -1
042800         ELSE
042900             MOVE TRN-AMOUNT TO WS-ABS-AMOUNT
043000         END-IF
043100*            THREE-WAY RULE, IN PRIORITY ORDER: BOTH A CLEAN
043200*            DESCRIPTION AND A CATEGORY MEANS THE ITEM HAS BEEN
043300*            FULLY WORKED = CLEANED.  OTHERWISE, AN UNCATEGORIZED
043400*            ITEM OVER $1,000 IS FLAGGED FOR DESK REVIEW (THE
043500*            ORIGINAL 1989 MANUAL-REVIEW THRESHOLD).  EVERYTHING
043600*            ELSE IS RAW.
043700         EVALUATE TRUE
043800             WHEN HAS-CLEANED AND HAS-CATEGORY
043900                 MOVE "Cleaned" TO OUT-STATUS
044000             WHEN WS-ABS-AMOUNT > 1000.00 AND NOT HAS-CATEGORY
044100                 MOVE "Flagged" TO OUT-STATUS
044200             WHEN OTHER
044300                 MOVE "Raw" TO OUT-STATUS
044400         END-EVALUATE
044500     END-IF.
044600 300-EXIT.
044700     EXIT.
044800
044900 400-WRITE-STATUS-OUT.
045000*    ONE OUTPUT RECORD PER INPUT RECORD, SAME ORDER AS READ -
045100*    STATUS-OUT-FILE IS A PLAIN SEQUENTIAL EXTRACT, NOT A MASTER
045200*    FILE, SO THERE IS NO REWRITE/UPDATE PATH HERE.
045300*    OUT-TRN-ID/OUT-AMOUNT/OUT-CATEGORY ARE CARRIED THROUGH
045400*    UNCHANGED FROM THE INPUT RECORD - ONLY OUT-STATUS (SET IN
045500*    300-DERIVE-STATUS, ABOVE) IS ACTUALLY COMPUTED BY THIS
045600*    PROGRAM.
045700*    OUT-TRN-ID, OUT-AMOUNT AND OUT-CATEGORY ARE MOVED FIELD BY
045800*    FIELD RATHER THAN GROUP-MOVED FROM THE INPUT RECORD SINCE
045900*    THE TWO RECORD LAYOUTS ARE NOT IDENTICAL - STATOUT DROPS
046000*    TRN-DATE, TRN-CLEAN-DESC AND TRN-STATUS ENTIRELY.
046100     MOVE TRN-ID       TO OUT-TRN-ID.
046200     MOVE TRN-AMOUNT   TO OUT-AMOUNT.
046300     MOVE TRN-CATEGORY TO OUT-CATEGORY.
046400     WRITE TRANSACTION-STATUS-OUT-RECORD.
046500     ADD 1 TO WS-RECS-WRITTEN-CNT.
046600 400-EXIT.
046700     EXIT.
046800
046900 700-OPEN-FILES.
047000*    UPSI-0 GATES THE PARAGRAPH-ENTRY TRACE DISPLAYS THROUGHOUT
047100*    THIS PROGRAM - FLIP THE SWITCH ON AT THE OPERATOR CONSOLE
047200*    (OR VIA THE JCL PARM) WHEN TRACKING DOWN A BAD RUN; LEAVE IT
047300*    OFF FOR NORMAL PRODUCTION PASSES TO KEEP THE JOB LOG QUIET.
047400     IF TRACE-MODE-ON
047500         DISPLAY "700-OPEN-FILES"
047600     END-IF.
047700     MOVE "700-OPEN-FILES" TO WS-PARA-NAME.
047800*    BOTH INPUT FILES ARE OPENED TOGETHER SINCE THIS PROGRAM
047900*    NEEDS THE ACCOUNT-FILE SCOPE CHECK DONE BEFORE IT EVER
048000*    TOUCHES THE FIRST TRANSACTION-FILE RECORD.
048100     OPEN INPUT  TRANSACTION-FILE
048200                 ACCOUNT-FILE.
048300     OPEN OUTPUT STATUS-OUT-FILE.
048400*    EACH OPEN IS CHECKED SEPARATELY SO THE ABEND MESSAGE NAMES
048500*    THE ONE FILE THAT ACTUALLY FAILED, NOT JUST "OPEN ERROR".
048600     IF NOT TRANFILE-OK
048700         MOVE "TRANSACTION-FILE OPEN FAILED"
048800                                  TO WS-ABEND-REASON
048900         GO TO 1000-ERROR-RTN
049000     END-IF.
049100     IF NOT ACCTFILE-OK
049200         MOVE "ACCOUNT-FILE OPEN FAILED"
049300                                  TO WS-ABEND-REASON
049400         GO TO 1000-ERROR-RTN
049500     END-IF.
049600     IF NOT STATOUT-OK
049700         MOVE "STATUS-OUT-FILE OPEN FAILED"
049800                                  TO WS-ABEND-REASON
049900         GO TO 1000-ERROR-RTN
050000     END-IF.
050100 700-EXIT.
050200     EXIT.
050300
050400 900-CLOSE-FILES.
050500*    THIS IS THE ONLY NORMAL (NON-ABEND) EXIT PATH OUT OF THE
050600*    PROGRAM - CONTROL FALLS BACK TO 000-MAIN-LOGIC'S OWN
050700*    GOBACK RIGHT AFTER THIS PARAGRAPH RETURNS.
050800     IF TRACE-MODE-ON
050900         DISPLAY "900-CLOSE-FILES"
051000     END-IF.
051100     MOVE "900-CLOSE-FILES" TO WS-PARA-NAME.
051200     CLOSE TRANSACTION-FILE
051300           ACCOUNT-FILE
051400           STATUS-OUT-FILE.
051500*    CR-4477 - OPERATIONS WANTED RUN TOTALS ON THE JOB LOG SO A
051600*    SHORT RUN (E.G. AN EMPTY LEDGER) IS OBVIOUS WITHOUT HAVING
051700*    TO GO LOOK AT THE STATUS-OUT-FILE ITSELF.
051800     DISPLAY "TRNCLS1 RECORDS READ    = " WS-RECS-READ-CNT.
051900     DISPLAY "TRNCLS1 RECORDS WRITTEN = " WS-RECS-WRITTEN-CNT.
052000     DISPLAY "TRNCLS1 RECORDS SKIPPED = " WS-RECS-SKIPPED-CNT.
052100 900-EXIT.
052200     EXIT.
052300
052400 1000-ERROR-RTN.
052500*    RETURN-CODE 16 TELLS THE JCL/SCHEDULER TO FAIL THE STEP AND
052600*    HOLD DOWNSTREAM STEPS - THIS SHOP TREATS 16 AS THE STANDARD
052700*    "DO NOT CONTINUE THE JOB" CODE ACROSS ALL BATCH PROGRAMS.
052800*    ONLY GO TO STATEMENTS IN THIS PROGRAM TARGET THIS PARAGRAPH -
052900*    THERE IS NO PATH BACK OUT OF IT OTHER THAN GOBACK, SO IT
053000*    NEVER NEEDS AN -EXIT PARAGRAPH OF ITS OWN.
053100*    WS-ABEND-REASON IS SET BY WHICHEVER PARAGRAPH DETECTED THE
053200*    PROBLEM (SEE 700- AND 000- ABOVE) IMMEDIATELY BEFORE THE
053300*    GO TO 1000-ERROR-RTN THAT LANDS HERE.
053400     DISPLAY "*** TRNCLS1 ABEND *** " WS-ABEND-REASON.
053500     DISPLAY "*** LAST PARAGRAPH: " WS-PARA-NAME.
053600*    NO RECOVERY IS ATTEMPTED - THE STEP FAILS AND OPERATIONS
053700*    RE-SUBMITS THE JOB AFTER THE CAUSE IS CORRECTED.
053800     MOVE 16 TO RETURN-CODE.
053900     GOBACK.
054000

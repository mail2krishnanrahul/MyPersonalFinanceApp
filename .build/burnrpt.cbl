000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BURNRPT.
000400 AUTHOR. L. OKONKWO.
000500 INSTALLATION. PERSONAL FINANCE SYSTEMS GROUP.
000600 DATE-WRITTEN. 09/22/91.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - CUSTOMER FINANCIAL DATA.
000900*
001000*   BURNRPT - MONTHLY BURN-RATE REPORT
001100*
001200*   FOR THE ACCOUNT NAMED ON THE RUN PARAMETER CARD, TOTALS EVERY
001300*   EXPENSE (NEGATIVE-AMOUNT) TRANSACTION ON THE LEDGER BY THE
001400*   CALENDAR MONTH IT FELL IN, FOR THE CURRENT MONTH ON THE CARD
001500*   AND THE THREE MONTHS BEFORE IT.  PRODUCES ONE PRINTED LINE
001600*   AND ONE BURN-RATE-OUT RECORD PER MONTH, OLDEST FIRST, WITH
001700*   THE FOURTH (MOST RECENT) MONTH FLAGGED AS THE CURRENT ONE.
001800*   THIS IS A READ-ONLY PASS - NO TRANSACTION DATA IS EVER
001900*   UPDATED.
002000*
002100*   RUN UNDER JCL AS A SINGLE-STEP JOB - TRANFILE/ACCTFILE ARE
002200*   DD-NAMED INPUT DATASETS, BURNOUT IS THE DD-NAMED MACHINE-
002300*   READABLE EXTRACT, BURNRPRT IS THE DD-NAMED PRINTED REPORT,
002400*   AND THE ONE-CARD RUN PARAMETER COMES IN ON SYSIN.  NO
002500*   CHECKPOINT/RESTART LOGIC IS PROVIDED.
002600*
002700*   CHANGE LOG
002800*   ----------
002900*   09/22/91  LAO   ------    INITIAL VERSION.  A MONTH IS        LAO9109
003000*                             ALWAYS 4 ROWS - MONTHS WITH NO
003100*                             SPENDING STILL PRINT AT ZERO.
003200*                             (SEE 2000-BUILD-TARGET-MONTHS -
003300*                             THE TABLE IS PRE-BUILT WITH ALL
003400*                             FOUR MONTHS BEFORE A SINGLE
003500*                             TRANSACTION IS EVER READ, SO A
003600*                             MONTH WITH NO EXPENSES STILL HAS A
003700*                             ROW SITTING THERE AT ZERO.)
003800*   06/19/93  RJK   CR-1618   ACCOUNT-SCOPE CHECK NOW REJECTS THE RJK9306
003900*                             RUN OUTRIGHT INSTEAD OF DEFAULTING
004000*                             TO THE FIRST ACCOUNT ON FILE.  SAME
004100*                             FIX MADE THE SAME WEEK IN TRNCLS1
004200*                             FOR THE SAME REASON - A BAD PARM
004300*                             CARD USED TO SILENTLY REPORT ON
004400*                             THE WRONG CUSTOMER'S LEDGER.
004500*   09/30/98  LAO   Y2K-041   REWROTE 2200-STEP-BACK-ONE-MONTH TO LAO9809
004600*                             CARRY A 4-DIGIT YEAR - THE OLD
004700*                             2-DIGIT ROLLOVER LOGIC BROKE ON THE
004800*                             DEC-99/JAN-00 BOUNDARY.  WS-WORK-
004900*                             CCYYMM AND THE FOUR-MONTH TABLE'S
005000*                             OWN WS-MT-CCYYMM ENTRIES WERE BOTH
005100*                             WIDENED TO A 4-DIGIT YEAR AT THE
005200*                             SAME TIME - SEE COPYBOOK BURNOUT.
005300*   01/08/99  LAO   Y2K-041   Y2K CERTIFICATION SIGN-OFF.  AUDIT  LAO9901
005400*                             FOUND NO FURTHER 2-DIGIT-YEAR
005500*                             EXPOSURE IN THIS PROGRAM.
005600*   03/11/04  RJK   CR-3455   BR-TOTAL-SPENT NO LONGER ROUNDS -   RJK0403
005700*                             INPUT AMOUNTS ARE ALREADY AT 2
005800*                             DECIMALS SO ADDITION IS EXACT.  RUN
005900*                             TOTALS DISPLAY ALSO ADDED TO
006000*                             9000-CLOSE-FILES UNDER THIS SAME
006100*                             REQUEST, MATCHING WHAT CR-4477
006200*                             LATER DID FOR TRNCLS1.
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700*    STANDARD SHOP TARGET - SAME SOURCE-COMPUTER/OBJECT-COMPUTER
006800*    PAIR AS EVERY OTHER BATCH PROGRAM IN THIS LIBRARY.
006900 SOURCE-COMPUTER. IBM-370.
007000 OBJECT-COMPUTER. IBM-370.
007100 SPECIAL-NAMES.
007200*    C01 DRIVES THE PAGE-EJECT ON THE PRINTED BURN-RATE REPORT -
007300*    SEE 4200-WRITE-PRINT-LINE, WHICH DOES NOT ACTUALLY USE IT
007400*    SINCE THE REPORT NEVER RUNS LONG ENOUGH TO PAGE (4 LINES
007500*    PER RUN); THE CLAUSE IS CARRIED HERE AS SHOP STANDARD.
007600     C01 IS TOP-OF-FORM
007700*    CLASS TEST RESERVED FOR A FUTURE CASE-INSENSITIVE FILTER ON
007800*    THIS REPORT, MATCHING TRNCLS1'S OWN HAND-ROLLED CASE FOLD -
007900*    NOT CURRENTLY EXERCISED BY ANY PARAGRAPH BELOW.
008000     CLASS LOWER-CASE-LETTERS IS "a" THRU "z".
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400
008500*    INPUT LEDGER - THE FULL TRANSACTION HISTORY, ONE ACCOUNT'S
008600*    WORTH PER RUN (THE ACCOUNT-SCOPE CHECK IN 1100- FILTERS
008700*    THIS DOWN LOGICALLY; THE FILE ITSELF IS NOT PRE-SPLIT).
008800     SELECT TRANSACTION-FILE
008900            ASSIGN       TO TRANFILE
009000            ORGANIZATION IS SEQUENTIAL
009100            ACCESS MODE  IS SEQUENTIAL
009200            FILE STATUS  IS WS-TRANFILE-STATUS.
009300
009400*    REFERENCE-ONLY MASTER - READ JUST FAR ENOUGH TO CONFIRM THE
009500*    RUN-PARAMETER ACCOUNT ID EXISTS.  NEVER WRITTEN.
009600     SELECT ACCOUNT-FILE
009700            ASSIGN       TO ACCTFILE
009800            ORGANIZATION IS SEQUENTIAL
009900            ACCESS MODE  IS SEQUENTIAL
010000            FILE STATUS  IS WS-ACCTFILE-STATUS.
010100
010200*    MACHINE-READABLE EXTRACT - ONE RECORD PER MONTH IN THE
010300*    FOUR-MONTH WINDOW, OLDEST FIRST, FOR ANY DOWNSTREAM JOB
010400*    THAT WANTS THE BURN-RATE FIGURES WITHOUT PARSING THE PRINT
010500*    LINE.
010600     SELECT BURN-RATE-OUT-FILE
010700            ASSIGN       TO BURNOUT
010800            ORGANIZATION IS SEQUENTIAL
010900            FILE STATUS  IS WS-BURNOUT-STATUS.
011000
011100*    THE HUMAN-READABLE COUNTERPART TO BURN-RATE-OUT-FILE - NO
011200*    FILE STATUS CLAUSE SINCE THIS SHOP DOES NOT STATUS-CHECK
011300*    PRINTER SYSOUT DATASETS.
011400     SELECT PRINT-FILE ASSIGN TO BURNRPRT.
011500
011600 DATA DIVISION.
011700 FILE SECTION.
011800
011900*    SAME 340-BYTE LEDGER RECORD TRNCLS1 READS - SEE COPYBOOK
012000*    TRANREC FOR THE FULL LAYOUT.  THIS PROGRAM ONLY EVER LOOKS
012100*    AT TRN-AMOUNT, TRN-DATE-CCYY AND TRN-DATE-MM.
012200 FD  TRANSACTION-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 340 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS TRN-RECORD.
012800 COPY TRANREC.
012900
013000*    ONE ROW PER ACCOUNT - SEE COPYBOOK ACCTREC.  ACCT-ID IS THE
013100*    ONLY FIELD THIS PROGRAM TOUCHES.
013200 FD  ACCOUNT-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS ACCT-RECORD.
013700 COPY ACCTREC.
013800
013900*    ONE ROW PER MONTH IN THE FOUR-MONTH WINDOW - SEE COPYBOOK
014000*    BURNOUT FOR THE FULL LAYOUT INCLUDING THE CURRENT-MONTH
014100*    FLAG.
014200 FD  BURN-RATE-OUT-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS BURN-RATE-OUT-RECORD.
014700 COPY BURNOUT.
014800
014900*    ONE PRINT LINE PER MONTH, SAME FOUR ROWS AS BURN-RATE-OUT-
015000*    FILE - SEE PRINT-REC BELOW FOR COLUMN LAYOUT.
015100 FD  PRINT-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     DATA RECORD IS PRINT-REC.
015500 01  PRINT-REC.
015600*    REPORT COLUMNS: MONTH (9), TOTAL SPENT (16, EDITED),
015700*    CURRENT MONTH FLAG (1).
015800*        HOLDS "MMM CCYY" (E.G. "JUN 2026") - BUILT IN
015900*        4200-WRITE-PRINT-LINE FROM BR-MONTH-NAME, WHICH IS
016000*        ITSELF ASSEMBLED IN 4100-PRINT-ONE-MONTH FROM THE
016100*        ABBREVIATION TABLE AND THE TABLE ROW'S OWN YEAR.
016200     05  PR-MONTH-NAME               PIC X(09).
016300     05  FILLER                      PIC X(02) VALUE SPACES.
016400*        SIGN-EDITED WITH A TRAILING MINUS RATHER THAN CR/DB -
016500*        THIS SHOP'S REPORTS SHOW NEGATIVE AS "-", NOT
016600*        ACCOUNTING NOTATION.
016700     05  PR-TOTAL-SPENT              PIC $$$$,$$$,$$9.99-.
016800     05  FILLER                      PIC X(02) VALUE SPACES.
016900*        "Y" ON EXACTLY ONE OF THE FOUR PRINTED LINES PER RUN -
017000*        THE MONTH NAMED ON THE PARM CARD.
017100     05  PR-CURRENT-FLAG             PIC X(01).
017200     05  FILLER                      PIC X(50) VALUE SPACES.
017300
017400 WORKING-STORAGE SECTION.
017500*----------------------------------------------------------------
017600*    FILE STATUS CODES - ONE PER SELECT, KEPT AS STAND-ALONE 77s
017700*    RATHER THAN A GROUP SINCE NOTHING EVER MOVES OR DISPLAYS
017800*    THEM TOGETHER AS A UNIT - EACH IS TESTED ON ITS OWN 88 RIGHT
017900*    AFTER THE OPEN THAT SETS IT.
018000*    "00" IS THE ONLY SUCCESS CODE THIS PROGRAM ACCEPTS - ANY
018100*    OTHER VALUE ROUTES STRAIGHT TO 9900-ERROR-RTN FROM 1000-.
018200*----------------------------------------------------------------
018300 77  WS-TRANFILE-STATUS              PIC X(02) VALUE SPACES.
018400     88  TRANFILE-OK                 VALUE "00".
018500 77  WS-ACCTFILE-STATUS              PIC X(02) VALUE SPACES.
018600     88  ACCTFILE-OK                 VALUE "00".
018700 77  WS-BURNOUT-STATUS               PIC X(02) VALUE SPACES.
018800     88  BURNOUT-OK                  VALUE "00".
018900
019000*----------------------------------------------------------------
019100*    FOUND/EOF SWITCHES - EACH DRIVES EXACTLY ONE PERFORM ...
019200*    UNTIL TEST BELOW.  WS-MONTH-FOUND-SW IS RESET AT THE TOP OF
019300*    EVERY TRANSACTION IN 3200- AND NEVER SURVIVES PAST IT.
019400*----------------------------------------------------------------
019500*    SET WHEN 3100-READ-TRANSACTION HITS THE LAST LEDGER ROW.
019600 77  WS-TRAN-EOF-SW                   PIC X(01) VALUE "N".
019700     88  TRN-EOF                      VALUE "Y".
019800*    SET WHEN 1110-READ-ACCOUNT EXHAUSTS ACCOUNT-FILE WITHOUT
019900*    EVER MATCHING PARM-ACCT-ID.
020000 77  WS-ACCT-EOF-SW                   PIC X(01) VALUE "N".
020100     88  ACCT-EOF                     VALUE "Y".
020200*    SET THE MOMENT 1110-READ-ACCOUNT FINDS THE RUN'S ACCOUNT -
020300*    STOPS THE ACCOUNT-FILE SEARCH EARLY.
020400 77  WS-ACCOUNT-FOUND-SW              PIC X(01) VALUE "N".
020500     88  ACCOUNT-FOUND                VALUE "Y".
020600 77  WS-MONTH-FOUND-SW                PIC X(01) VALUE "N".
020700     88  MONTH-FOUND                  VALUE "Y".
020800
020900*----------------------------------------------------------------
021000*    RUN CONTROL TOTALS AND TABLE SUBSCRIPTS - ALL CARRIED IN
021100*    BINARY (COMP) SINCE THEY ARE PURE ARITHMETIC/INDEXING
021200*    FIELDS, NEVER PRINTED OR PUNCHED IN THEIR RAW FORM.
021300*----------------------------------------------------------------
021400*    DRIVES THE VARYING CLAUSE IN 2000-BUILD-TARGET-MONTHS -
021500*    COUNTS DOWN FROM 4 (NEWEST) TO 1 (OLDEST) AS THE FOUR-MONTH
021600*    WINDOW IS BUILT BACKWARD FROM THE PARM-CARD CURRENT MONTH.
021700 77  WS-BUILD-IDX                     PIC S9(04) COMP VALUE 0.
021800*    DRIVES BOTH THE VARYING CLAUSE IN 3200-PROCESS-ONE-
021900*    TRANSACTION'S TABLE SEARCH AND THE MONTH-ABBREVIATION
022000*    LOOKUP IN 4100-PRINT-ONE-MONTH - TWO UNRELATED USES OF THE
022100*    SAME SCRATCH SUBSCRIPT, NEVER LIVE AT THE SAME TIME.
022200 77  WS-MONTH-IDX                     PIC S9(04) COMP VALUE 0.
022300*    DRIVES THE VARYING CLAUSE IN 4000-PRINT-BURN-RATE-REPORT -
022400*    RUNS 1 THRU 4, OLDEST MONTH FIRST, MATCHING HOW THE TABLE
022500*    WAS BUILT IN 2000-.
022600 77  WS-PRINT-IDX                     PIC S9(04) COMP VALUE 0.
022700 77  WS-RECS-READ-CNT                 PIC S9(09) COMP VALUE 0.
022800 77  WS-RECS-ACCUM-CNT                PIC S9(09) COMP VALUE 0.
022900
023000*----------------------------------------------------------------
023100*    SCRATCH/WORK FIELDS - ONE-OFF SCALARS, NOT A RECORD, SO
023200*    THEY FOLLOW THE SHOP'S 77-LEVEL HABIT RATHER THAN BEING
023300*    HUNG OFF A GROUP.
023400*----------------------------------------------------------------
023500*    WS-ABS-AMOUNT HOLDS THE UNSIGNED VALUE OF TRN-AMOUNT ONCE
023600*    3200- HAS CONFIRMED THE TRANSACTION IS AN EXPENSE - NO
023700*    INTRINSIC FUNCTION ABS() IS AVAILABLE ON THIS COMPILER, SO
023800*    THE SIGN IS FLIPPED BY HAND WITH COMPUTE ... * -1.
023900 77  WS-ABS-AMOUNT                    PIC S9(13)V99 COMP-3
024000                                       VALUE 0.
024100*    WS-TRAN-CCYYMM IS BUILT FRESH FOR EACH EXPENSE TRANSACTION
024200*    FROM TRN-DATE-CCYY/TRN-DATE-MM SO IT CAN BE COMPARED AGAINST
024300*    THE FOUR-MONTH TABLE'S WS-MT-CCYYMM ENTRIES IN 3300-.
024400 77  WS-TRAN-CCYYMM                   PIC 9(06) VALUE 0.
024500*    WS-WORK-CCYYMM IS THE ROLLING "CURRENT MONTH BEING BUILT"
024600*    VALUE THAT 2000-/2100-/2200- STEP BACKWARD FOUR TIMES -
024700*    WS-WORK-CCYYMM-R SPLITS IT INTO YEAR/MONTH SO
024800*    2200-STEP-BACK-ONE-MONTH CAN TEST AND ADJUST EACH HALF
024900*    SEPARATELY ACROSS A YEAR BOUNDARY.  REDEFINES ON A 77-LEVEL
025000*    ITEM IS LEGAL AND IS THIS SHOP'S OWN HABIT FOR SPLIT-VIEW
025100*    SCALARS (SEE WRKSFINL'S OWN 77-LEVEL DATE REDEFINES).
025200 77  WS-WORK-CCYYMM                   PIC 9(06) VALUE 0.
025300 77  WS-WORK-CCYYMM-R REDEFINES WS-WORK-CCYYMM.
025400     05  WS-WORK-CCYY                 PIC 9(04).
025500     05  WS-WORK-MM                   PIC 9(02).
025600*    SET BY WHICHEVER PARAGRAPH DETECTS AN OPEN FAILURE OR A
025700*    MISSING ACCOUNT, THEN DISPLAYED BY 9900-ERROR-RTN.
025800 77  WS-ABEND-REASON                  PIC X(50) VALUE SPACES.
025900
026000*----------------------------------------------------------------
026100*    MONTH-ABBREVIATION LOOKUP - NO INTRINSIC FUNCTIONS USED
026200*    ANYWHERE IN THIS PROGRAM, SO THE ABBREVIATION IS PULLED
026300*    FROM A LITERAL TABLE INDEXED BY THE NUMERIC MONTH.
026400*    ALL 36 CHARACTERS ARE PACKED INTO ONE PIC X(36) LITERAL AND
026500*    THEN VIEWED THROUGH WS-MONTH-NAMES-R AS A 12-ENTRY TABLE OF
026600*    3-BYTE ABBREVIATIONS - WS-MONTH-ABBR-TBL(6) IS "JUN", AND
026700*    SO ON, INDEXED BY THE NUMERIC MONTH ITSELF.
026800*----------------------------------------------------------------
026900 01  WS-MONTH-NAMES-TABLE.
027000     05  WS-MONTH-NAMES              PIC X(36) VALUE
027100         "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
027200     05  WS-MONTH-NAMES-R REDEFINES WS-MONTH-NAMES.
027300         10  WS-MONTH-ABBR-TBL       PIC X(03) OCCURS 12.
027400     05  FILLER                      PIC X(02) VALUE SPACES.
027500
027600*----------------------------------------------------------------
027700*    FOUR-MONTH ACCUMULATION TABLE - OLDEST ENTRY IN SUBSCRIPT 1,
027800*    CURRENT (RUN-PARAMETER) MONTH ALWAYS IN SUBSCRIPT 4.  BUILT
027900*    ONCE BY 2000-BUILD-TARGET-MONTHS BEFORE ANY TRANSACTION IS
028000*    READ, THEN ACCUMULATED INTO BY 3200-/3300-, THEN WALKED
028100*    AGAIN IN ORDER BY 4000- TO PRODUCE THE REPORT.  THIS IS THE
028200*    ONLY TABLE-DRIVEN CONTROL-BREAK STRUCTURE IN THE PROGRAM -
028300*    THERE IS NO SORT PASS, SINCE FOUR MONTHS IS A FIXED, KNOWN
028400*    SIZE AND A SORT WOULD BE OVERKILL FOR IT.
028500*----------------------------------------------------------------
028600 01  WS-MONTH-TABLE.
028700     05  WS-MONTH-ENTRY OCCURS 4.
028800*            SAME CCYYMM/CCYY/MM SPLIT AS WS-WORK-CCYYMM ABOVE,
028900*            BUT HELD ONE PER TABLE ROW RATHER THAN AS A SINGLE
029000*            ROLLING SCALAR.
029100         10  WS-MT-CCYYMM            PIC 9(06).
029200         10  WS-MT-CCYYMM-R REDEFINES WS-MT-CCYYMM.
029300             15  WS-MT-CCYY          PIC 9(04).
029400             15  WS-MT-MM            PIC 9(02).
029500*            RUNNING TOTAL OF EXPENSE (NEGATIVE-AMOUNT)
029600*            TRANSACTIONS FOR THIS MONTH - ZEROED BY 2100-BUILD-
029700*            ONE-MONTH, ADDED TO BY 3300-SEARCH-MONTH-TABLE.
029800         10  WS-MT-TOTAL             PIC S9(13)V99 COMP-3
029900                                      VALUE 0.
030000*            TRUE FOR EXACTLY ONE OF THE FOUR ROWS - SUBSCRIPT
030100*            4, THE MONTH NAMED ON THE RUN PARAMETER CARD.
030200         10  WS-MT-CURRENT-SW        PIC X(01) VALUE "N".
030300             88  WS-MT-IS-CURRENT    VALUE "Y".
030400         10  FILLER                  PIC X(02) VALUE SPACES.
030500
030600*----------------------------------------------------------------
030700*    ONE-CARD RUN PARAMETER RECORD - NAMES THE ACCOUNT AND THE
030800*    CALENDAR MONTH (CCYYMM) TO TREAT AS "CURRENT" FOR THIS RUN;
030900*    THE THREE MONTHS BEFORE IT ARE DERIVED, NOT SUPPLIED.
031000*----------------------------------------------------------------
031100 01  PARM-RECORD.
031200     05  PARM-ACCT-ID                PIC X(36).
031300     05  PARM-CURRENT-MONTH          PIC 9(06).
031400*        RESERVED - PADS THE PARM CARD TO 46 BYTES, SAME PADDING
031500*        HABIT AS TRNCLS1'S OWN PARM-RECORD.
031600     05  FILLER                      PIC X(04) VALUE SPACES.
031700
031800 LINKAGE SECTION.
031900*    NO LINKAGE ITEMS - THIS IS A STAND-ALONE MAIN PROGRAM WITH
032000*    NO CALL/USING INTERFACE, SAME AS TRNCLS1.
032100
032200*----------------------------------------------------------------
032300*    PROCESSING NOTES - PARAGRAPH-NUMBERING CONVENTION
032400*    0000 MAIN LINE, 1000 OPEN/VALIDATE, 2000 BUILD THE EMPTY
032500*    FOUR-MONTH TABLE, 3000 ACCUMULATE THE LEDGER, 4000 PRINT
032600*    THE REPORT, 9000 NORMAL CLOSE, 9900 ABEND.  UNLIKE TRNCLS1
032700*    THIS PROGRAM IS WRITTEN IN SECTIONS RATHER THAN PERFORM ...
032800*    THRU RANGES - EACH SECTION IS SELF-CONTAINED AND THE ONLY
032900*    GO TO STATEMENTS ARE THE ABEND JUMPS TO 9900-ERROR-RTN.
033000*----------------------------------------------------------------
033100 PROCEDURE DIVISION.
033200
033300 0000-MAIN-LINE SECTION.
033400*    OVERALL SHAPE: OPEN AND VALIDATE, BUILD THE EMPTY FOUR-
033500*    MONTH TABLE, ACCUMULATE THE LEDGER INTO IT IN ONE PASS,
033600*    THEN WALK THE TABLE TO PRODUCE BOTH OUTPUTS.  UNLIKE
033700*    TRNCLS1 THIS PROGRAM USES SECTION-BASED PARAGRAPHS WITH NO
033800*    PERFORM ... THRU RANGES - EACH SECTION IS SELF-CONTAINED.
033900     DISPLAY "BURNRPT - MONTHLY BURN-RATE REPORT STARTING".
034000     PERFORM 1000-INITIALIZE-PARAMETERS.
034100     PERFORM 2000-BUILD-TARGET-MONTHS.
034200     PERFORM 3000-ACCUMULATE-TRANSACTIONS.
034300     PERFORM 4000-PRINT-BURN-RATE-REPORT.
034400     PERFORM 9000-CLOSE-FILES.
034500     GOBACK.
034600
034700 1000-INITIALIZE-PARAMETERS SECTION.
034800*    ONE-CARD RUN PARAMETER RECORD NAMES THE ACCOUNT AND THE
034900*    CCYYMM TO TREAT AS THE CURRENT MONTH.
035000     ACCEPT PARM-RECORD.
035100*    BOTH INPUT FILES OPENED TOGETHER SINCE THE ACCOUNT-SCOPE
035200*    CHECK BELOW MUST SUCCEED BEFORE ANY LEDGER RECORD IS READ.
035300     OPEN INPUT  TRANSACTION-FILE
035400                 ACCOUNT-FILE.
035500     OPEN OUTPUT BURN-RATE-OUT-FILE
035600                 PRINT-FILE.
035700*    EACH OPEN IS CHECKED SEPARATELY SO THE ABEND MESSAGE NAMES
035800*    THE ONE FILE THAT ACTUALLY FAILED.
035900     IF NOT TRANFILE-OK
036000         MOVE "TRANSACTION-FILE OPEN FAILED"
036100                                  TO WS-ABEND-REASON
036200         GO TO 9900-ERROR-RTN
036300     END-IF
036400     IF NOT ACCTFILE-OK
036500         MOVE "ACCOUNT-FILE OPEN FAILED"
036600                                  TO WS-ABEND-REASON
036700         GO TO 9900-ERROR-RTN
036800     END-IF
036900     IF NOT BURNOUT-OK
037000         MOVE "BURN-RATE-OUT-FILE OPEN FAILED"
037100                                  TO WS-ABEND-REASON
037200         GO TO 9900-ERROR-RTN
037300     END-IF
037400*    CR-1618 - AN UNKNOWN ACCOUNT ID ON THE PARM CARD IS AN
037500*    ABEND, NOT A WARNING, EXACTLY AS IN TRNCLS1.
037600     PERFORM 1100-VALIDATE-ACCOUNT-SCOPE
037700     IF NOT ACCOUNT-FOUND
037800         MOVE "ACCOUNT NOT FOUND ON ACCOUNT-FILE"
037900                                  TO WS-ABEND-REASON
038000         GO TO 9900-ERROR-RTN
038100     END-IF
038200     .
038300
038400 1100-VALIDATE-ACCOUNT-SCOPE SECTION.
038500*    A BATCH RUN COVERS EXACTLY ONE ACCOUNT'S LEDGER, SAME AS
038600*    TRNCLS1 - THE ACCOUNT ID ARRIVES ON THE RUN PARAMETER CARD.
038700     PERFORM 1110-READ-ACCOUNT UNTIL ACCT-EOF OR ACCOUNT-FOUND.
038800     .
038900
039000 1110-READ-ACCOUNT SECTION.
039100*    ACCOUNT-FILE IS NOT SORTED BY ACCT-ID, SO THIS IS A
039200*    STRAIGHT SEQUENTIAL SEARCH RATHER THAN A KEYED READ - SAME
039300*    APPROACH AND SAME JUSTIFICATION AS TRNCLS1'S 110-.
039400     READ ACCOUNT-FILE
039500         AT END
039600             MOVE "Y" TO WS-ACCT-EOF-SW
039700         NOT AT END
039800             IF ACCT-ID = PARM-ACCT-ID
039900                 MOVE "Y" TO WS-ACCOUNT-FOUND-SW
040000             END-IF
040100     END-READ.
040200
040300 2000-BUILD-TARGET-MONTHS SECTION.
040400*    BUILDS THE FOUR-MONTH WINDOW ENDING ON PARM-CURRENT-MONTH,
040500*    WORKING BACKWARD FROM SUBSCRIPT 4 (NEWEST) TO SUBSCRIPT 1
040600*    (OLDEST).  BUILDING BACKWARD, RATHER THAN FORWARD FROM THE
040700*    OLDEST MONTH, MEANS THE STEP-BACK ARITHMETIC IN 2200- ONLY
040800*    EVER HAS TO GO ONE DIRECTION.
040900     MOVE PARM-CURRENT-MONTH TO WS-WORK-CCYYMM.
041000     PERFORM 2100-BUILD-ONE-MONTH VARYING WS-BUILD-IDX
041100         FROM 4 BY -1 UNTIL WS-BUILD-IDX < 1.
041200     .
041300
041400 2100-BUILD-ONE-MONTH SECTION.
041500*    WS-BUILD-IDX POINTS AT THE TABLE ROW BEING INITIALIZED THIS
041600*    PASS - THE MONTH ITSELF COMES FROM WS-WORK-CCYYMM, WHICH
041700*    2200- STEPS BACKWARD ONE MONTH EVERY TIME THIS SECTION
041800*    RETURNS.
041900     MOVE WS-WORK-CCYYMM TO WS-MT-CCYYMM(WS-BUILD-IDX).
042000     MOVE 0   TO WS-MT-TOTAL(WS-BUILD-IDX).
042100     MOVE "N" TO WS-MT-CURRENT-SW(WS-BUILD-IDX).
042200*    ONLY SUBSCRIPT 4 (THE FIRST ROW BUILT, SINCE THE VARYING
042300*    CLAUSE COUNTS DOWN) IS EVER FLAGGED CURRENT.
042400     IF WS-BUILD-IDX = 4
042500         MOVE "Y" TO WS-MT-CURRENT-SW(WS-BUILD-IDX)
042600     END-IF
042700     PERFORM 2200-STEP-BACK-ONE-MONTH.
042800
042900 2200-STEP-BACK-ONE-MONTH SECTION.
043000*    Y2K-041 - CARRIES A 4-DIGIT YEAR SO THE ROLLOVER FROM
043100*    JANUARY BACK INTO DECEMBER OF THE PRIOR YEAR IS CORRECT
043200*    ACROSS THE CENTURY BOUNDARY.
043300*    ROLLOVER CASE FIRST: JANUARY STEPS BACK TO DECEMBER OF THE
043400*    PRIOR YEAR, SO BOTH HALVES OF WS-WORK-CCYYMM-R CHANGE
043500*    TOGETHER; EVERY OTHER MONTH JUST DECREMENTS IN PLACE.
043600     IF WS-WORK-MM = 01
043700         MOVE 12 TO WS-WORK-MM
043800         SUBTRACT 1 FROM WS-WORK-CCYY
043900     ELSE
044000         SUBTRACT 1 FROM WS-WORK-MM
044100     END-IF
044200     .
044300
044400 3000-ACCUMULATE-TRANSACTIONS SECTION.
044500*    STANDARD READ-AHEAD LOOP - THE FIRST RECORD IS PRIMED HERE,
044600*    3200- READS EACH SUBSEQUENT RECORD AT THE BOTTOM OF ITS OWN
044700*    SECTION, SAME PATTERN AS TRNCLS1'S 000-/200-.
044800     PERFORM 3100-READ-TRANSACTION.
044900     PERFORM 3200-PROCESS-ONE-TRANSACTION UNTIL TRN-EOF.
045000     .
045100
045200 3100-READ-TRANSACTION SECTION.
045300*    WS-RECS-READ-CNT COUNTS EVERY LEDGER ROW READ, EXPENSE OR
045400*    NOT - WS-RECS-ACCUM-CNT BELOW COUNTS ONLY THE SUBSET THAT
045500*    ACTUALLY LANDED IN THE FOUR-MONTH WINDOW.
045600     READ TRANSACTION-FILE
045700         AT END
045800             MOVE "Y" TO WS-TRAN-EOF-SW
045900         NOT AT END
046000             ADD 1 TO WS-RECS-READ-CNT
046100     END-READ.
046200
046300 3200-PROCESS-ONE-TRANSACTION SECTION.
046400*    ONLY STRICTLY-NEGATIVE AMOUNTS ARE EXPENSES.  A MATCHING
046500*    TRANSACTION IS LOOKED UP IN THE FOUR-MONTH TABLE BY ITS
046600*    CCYYMM - A MONTH NOT IN THE TABLE CONTRIBUTES NOTHING.
046700     IF TRN-AMOUNT < 0
046800         COMPUTE WS-ABS-AMOUNT = TRN-AMOUNT * -1
046900         COMPUTE WS-TRAN-CCYYMM =
047000                 (TRN-DATE-CCYY * 100) + TRN-DATE-MM
047100         MOVE "N" TO WS-MONTH-FOUND-SW
047200*            WS-MONTH-IDX IS REUSED HERE AS THE TABLE-SEARCH
047300*            SUBSCRIPT - ITS OTHER USE, AS THE MONTH-ABBREVIATION
047400*            LOOKUP SUBSCRIPT IN 4100-, DOES NOT HAPPEN UNTIL
047500*            AFTER THIS ENTIRE SECTION HAS FINISHED RUNNING.
047600         PERFORM 3300-SEARCH-MONTH-TABLE VARYING WS-MONTH-IDX
047700             FROM 1 BY 1
047800             UNTIL WS-MONTH-IDX > 4 OR MONTH-FOUND
047900     END-IF
048000     PERFORM 3100-READ-TRANSACTION.
048100
048200 3300-SEARCH-MONTH-TABLE SECTION.
048300*    A LINEAR SEARCH OVER JUST 4 ROWS - NO SEARCH VERB OR INDEX
048400*    DATA ITEM IS WARRANTED FOR A TABLE THIS SMALL, SO THE
048500*    VARYING CLAUSE IN 3200- DRIVES A PLAIN SUBSCRIPT INSTEAD.
048600*    A TRANSACTION WHOSE MONTH FALLS OUTSIDE THE WINDOW SIMPLY
048700*    FAILS TO MATCH ANY OF THE FOUR ROWS AND IS DROPPED.
048800     IF WS-TRAN-CCYYMM = WS-MT-CCYYMM(WS-MONTH-IDX)
048900         ADD WS-ABS-AMOUNT TO WS-MT-TOTAL(WS-MONTH-IDX)
049000         ADD 1 TO WS-RECS-ACCUM-CNT
049100         MOVE "Y" TO WS-MONTH-FOUND-SW
049200     END-IF
049300     .
049400
049500 4000-PRINT-BURN-RATE-REPORT SECTION.
049600*    WALKS THE FOUR-MONTH TABLE OLDEST FIRST (SUBSCRIPT 1 THRU
049700*    4), MATCHING THE ORDER THE TABLE WAS ORIGINALLY BUILT IN
049800*    REVERSE BY 2000- - THE REPORT ALWAYS READS OLDEST-TO-NEWEST
049900*    REGARDLESS OF HOW THE TABLE WAS FILLED.
050000     PERFORM 4100-PRINT-ONE-MONTH VARYING WS-PRINT-IDX
050100         FROM 1 BY 1 UNTIL WS-PRINT-IDX > 4.
050200     .
050300
050400 4100-PRINT-ONE-MONTH SECTION.
050500*    WS-MONTH-IDX IS BORROWED A SECOND TIME HERE, NOW AS THE
050600*    MONTH-ABBREVIATION TABLE SUBSCRIPT - SAFE SINCE 3000- HAS
050700*    ALREADY FINISHED BY THE TIME THIS SECTION RUNS.
050800     MOVE WS-MT-MM(WS-PRINT-IDX) TO WS-MONTH-IDX.
050900     MOVE SPACES               TO BURN-RATE-OUT-RECORD.
051000     MOVE WS-MONTH-ABBR-TBL(WS-MONTH-IDX) TO BR-MONTH-ABBR.
051100     MOVE WS-MT-CCYY(WS-PRINT-IDX)        TO BR-YEAR-DISPLAY.
051200*    CR-3455 - MOVED STRAIGHT ACROSS WITH NO ROUNDING CLAUSE;
051300*    BOTH FIELDS ARE ALREADY AT 2 DECIMAL PLACES.
051400     MOVE WS-MT-TOTAL(WS-PRINT-IDX)       TO BR-TOTAL-SPENT.
051500     MOVE WS-MT-CURRENT-SW(WS-PRINT-IDX)  TO BR-IS-CURRENT-MONTH.
051600     WRITE BURN-RATE-OUT-RECORD.
051700     PERFORM 4200-WRITE-PRINT-LINE.
051800     .
051900
052000 4200-WRITE-PRINT-LINE SECTION.
052100*    BR-MONTH-NAME/BR-TOTAL-SPENT/BR-IS-CURRENT-MONTH ARE STILL
052200*    IN THE BURN-RATE-OUT-FILE RECORD AREA FROM THE WRITE JUST
052300*    PERFORMED IN 4100-PRINT-ONE-MONTH.
052400     MOVE SPACES              TO PRINT-REC.
052500     MOVE BR-MONTH-NAME       TO PR-MONTH-NAME.
052600     MOVE BR-TOTAL-SPENT      TO PR-TOTAL-SPENT.
052700     MOVE BR-IS-CURRENT-MONTH TO PR-CURRENT-FLAG.
052800     WRITE PRINT-REC AFTER 1.
052900     .
053000
053100 9000-CLOSE-FILES SECTION.
053200*    THIS IS THE ONLY NORMAL (NON-ABEND) EXIT PATH OUT OF THE
053300*    PROGRAM - CONTROL FALLS BACK TO 0000-MAIN-LINE'S OWN GOBACK
053400*    RIGHT AFTER THIS SECTION RETURNS.
053500     CLOSE TRANSACTION-FILE
053600           ACCOUNT-FILE
053700           BURN-RATE-OUT-FILE
053800           PRINT-FILE.
053900*    CR-3455 - OPERATIONS WANTED RUN TOTALS ON THE JOB LOG SO A
054000*    SHORT RUN (E.G. AN ACCOUNT WITH NO EXPENSES IN THE WINDOW)
054100*    IS OBVIOUS WITHOUT HAVING TO GO LOOK AT BURNOUT ITSELF.
054200     DISPLAY "BURNRPT RECORDS READ       = " WS-RECS-READ-CNT.
054300     DISPLAY "BURNRPT RECORDS ACCUMULATED = " WS-RECS-ACCUM-CNT.
054400     .
054500
054600 9900-ERROR-RTN SECTION.
054700*    RETURN-CODE 16 TELLS THE JCL/SCHEDULER TO FAIL THE STEP,
054800*    SAME SHOP-STANDARD CODE TRNCLS1 USES.  ONLY GO TO
054900*    STATEMENTS IN THIS PROGRAM TARGET THIS SECTION.
055000     DISPLAY "*** BURNRPT ABEND *** " WS-ABEND-REASON.
055100     MOVE 16 TO RETURN-CODE.
055200     GOBACK.
055300

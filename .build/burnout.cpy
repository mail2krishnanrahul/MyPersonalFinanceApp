000100****************************************************************
000200*  COPYBOOK:  BURNOUT
000300*  DESCRIPTIVE NAME = MONTHLY BURN-RATE REPORT OUTPUT
000400*
000500*  USED BY:  BURNRPT  (COPY BURNOUT.)
000600*
000700*  ONE RECORD PER TARGET MONTH - EXACTLY 4 RECORDS PER RUN,
000800*  OLDEST MONTH FIRST.  BR-IS-CURRENT-MONTH IS "Y" ON THE LAST
000900*  (4TH, MOST RECENT) RECORD ONLY.
001000*
001100*  CHANGE LOG
001200*  ----------
001300*  09/22/91  LAO   ------    INITIAL LAYOUT.                      LAO9109
001400*  09/30/98  LAO   Y2K-041   BR-YEAR-DISPLAY EXPANDED TO 4        LAO9809
001500*                            DIGITS - HEADER LABEL NOW CCYY.
001600****************************************************************
001700 01  BURN-RATE-OUT-RECORD.
001800     05  BR-MONTH-NAME               PIC X(09).
001900     05  BR-MONTH-NAME-R REDEFINES BR-MONTH-NAME.
002000         10  BR-MONTH-ABBR           PIC X(03).
002100         10  FILLER                  PIC X(01).
002200         10  BR-YEAR-DISPLAY         PIC 9(04).
002300         10  FILLER                  PIC X(01).
002400     05  BR-TOTAL-SPENT              PIC S9(13)V99 COMP-3.
002500     05  BR-IS-CURRENT-MONTH         PIC X(01).
002600         88  BR-CURRENT-MONTH        VALUE "Y".
002700         88  BR-NOT-CURRENT-MONTH    VALUE "N".
002800     05  FILLER                      PIC X(05).
002900
